000100*---------------------------------------------------------------*
000200* COPYBOOK:  GDPWIDE
000300* CONTAINS:  RAW WIDE-FORMAT GDP EXTRACT, ONE RECORD PER
000400*            COUNTRY.  NAME / ISO CODE / CONTINENT FOLLOWED BY
000500*            A REPEATING YEAR-VALUE GROUP, ONE PAIR PER YEAR
000600*            COVERED BY THE EXTRACT.  A BLANK GW-VALUE MEANS
000700*            THE YEAR WAS NOT REPORTED FOR THAT COUNTRY.
000800*---------------------------------------------------------------*
000900 01  GDPWIDE-RECORD.
001000     05  GW-COUNTRY-NAME            PIC X(50).
001100     05  GW-COUNTRY-CODE             PIC X(03).
001200     05  GW-CONTINENT                PIC X(30).
001300     05  GW-YEAR-ENTRY OCCURS 64 TIMES.
001400         10  GW-YEAR                 PIC X(07).
001500         10  GW-VALUE                PIC X(21).
001600     05  FILLER                      PIC X(07).
