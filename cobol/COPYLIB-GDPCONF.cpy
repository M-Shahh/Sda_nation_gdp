000100*---------------------------------------------------------------*
000200* COPYBOOK:  GDPCONF
000300* CONTAINS:  RUN-CONTROL RECORD FOR THE GDP ANALYSIS JOB
000400*            (REGION / YEAR / OPERATION / OUTPUT SELECTED FOR
000500*            THIS RUN).  SHARED BY GDPLOAD AND GDPRPT SO BOTH
000600*            STEPS OF THE JOB READ THE SAME CONTROL CARD.
000700*---------------------------------------------------------------*
000800 01  GDPCONF-RECORD.
000900     05  GC-REGION                  PIC X(30).
001000     05  GC-YEAR                    PIC 9(04).
001100     05  GC-OPERATION               PIC X(10).
001200         88  GC-OPERATION-AVERAGE        VALUE 'average'.
001300         88  GC-OPERATION-SUM             VALUE 'sum'.
001400     05  GC-OUTPUT                  PIC X(10).
001500         88  GC-OUTPUT-DASHBOARD          VALUE 'dashboard'.
001600         88  GC-OUTPUT-CONSOLE            VALUE 'console'.
001700     05  FILLER                     PIC X(06).
