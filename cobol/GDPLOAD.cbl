000100*===============================================================*
000200* PROGRAM NAME:    GDPLOAD
000300* ORIGINAL AUTHOR: J. HALVERSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/91 J. HALVERSEN    CREATED FOR THE WORLD BANK GDP JOB,
000900*                          STEP 1 OF 2 -- LOAD AND PIVOT.
001000* 09/02/92 J. HALVERSEN    ADDED FATAL-ERROR BLOCK FOR A MISSING
001100*                          GDPWIDE FILE PER AUDIT.
001200* 11/30/93 E. ACKERMAN     REPLACED IN-LINE TRIM CODE WITH
001300*                          SHARED TRIM/SCAN PARAGRAPHS, ADDED
001400*                          CONFIG VALIDATION MESSAGES.
001500* 01/08/99 E. ACKERMAN     Y2K -- GC-YEAR AND GD-YEAR WIDENED
001600*                          TO 4 DIGITS THROUGHOUT, CENTURY NO
001700*                          LONGER ASSUMED.
001800* 06/03/08 E. ACKERMAN     REVIEWED GW-YEAR-ENTRY OCCURS 64
001900*                          LIMIT AGAINST THE REVISED WORLD BANK
002000*                          EXTRACT (NOW 1960-2023) -- STILL
002100*                          FITS, NO CHANGE MADE.
002200* 11/12/19 M. OSEI         ADDED 'NO VALID DATA ROWS AFTER
002300*                          CLEANING' FATAL CHECK TO 3000-CHECK-
002400*                          DETAIL-COUNT PER REQUEST #9944 (A BAD
002500*                          EXTRACT HAD SLIPPED THROUGH WITH ZERO
002600*                          SURVIVING ROWS AND STEP 2 BLEW UP).
002700* 02/09/22 M. OSEI         EMP-2202 -- SPLIT THE EMPTY-GDPWIDE
002800*                          CASE OUT OF 3000-CHECK-DETAIL-COUNT.
002900*                          WS-WIDE-EMPTY IS NOW SET RIGHT AFTER
003000*                          THE FIRST 8000-READ-GDPWIDE-FILE IN
003100*                          0000-MAIN-PROCESSING, SO A FILE WITH
003200*                          NO RECORDS AT ALL GETS ITS OWN FATAL
003300*                          TEXT INSTEAD OF THE #9944 MESSAGE.
003400*
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  GDPLOAD.
003800 AUTHOR.        J. HALVERSEN.
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.  03/14/91.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT GDPCONF ASSIGN TO GDPCONF
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS GDPCONF-STATUS.
005900*
006000     SELECT GDPWIDE ASSIGN TO GDPWIDE
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS  IS GDPWIDE-STATUS.
006300*
006400     SELECT GDPDETL ASSIGN TO GDPDETL
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS GDPDETL-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  GDPCONF
007300     RECORDING MODE IS F.
007400     COPY GDPCONF.
007500*---------------------------------------------------------------*
007600 FD  GDPWIDE
007700     RECORDING MODE IS F.
007800     COPY GDPWIDE.
007900*---------------------------------------------------------------*
008000 FD  GDPDETL
008100     RECORDING MODE IS F.
008200     COPY GDPDTL.
008300*---------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500*---------------------------------------------------------------*
008600 01  WS-FILE-STATUSES.
008700     05  GDPCONF-STATUS              PIC X(02) VALUE '00'.
008800         88  GDPCONF-OK                         VALUE '00'.
008900         88  GDPCONF-NOT-FOUND                  VALUE '35'.
009000     05  GDPWIDE-STATUS               PIC X(02) VALUE '00'.
009100         88  GDPWIDE-OK                          VALUE '00'.
009200         88  GDPWIDE-NOT-FOUND                   VALUE '35'.
009300         88  GDPWIDE-AT-END                      VALUE '10'.
009400     05  GDPDETL-STATUS               PIC X(02) VALUE '00'.
009500         88  GDPDETL-OK                          VALUE '00'.
009600     05  FILLER                       PIC X(02) VALUE SPACE.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-MISC-FIELDS.
009900     05  END-OF-WIDE-SW               PIC X(01) VALUE 'N'.
010000         88  END-OF-WIDE-FILE                    VALUE 'Y'.
010100     05  WS-WIDE-EMPTY-SW              PIC X(01) VALUE 'N'.    EMP-2202
010200         88  WS-WIDE-EMPTY                       VALUE 'Y'.
010300     05  WS-DETAIL-VALID-SW           PIC X(01) VALUE 'Y'.
010400         88  WS-DETAIL-VALID                     VALUE 'Y'.
010500     05  WS-VALUE-NEGATIVE-SW         PIC X(01) VALUE 'N'.
010600         88  WS-VALUE-NEGATIVE                   VALUE 'Y'.
010700     05  WS-MISSING-KEY-TEXT          PIC X(40) VALUE SPACE.
010800     05  WS-ERROR-CATEGORY            PIC X(12) VALUE SPACE.
010900     05  WS-ERROR-MESSAGE             PIC X(60) VALUE SPACE.
011000     05  FILLER                       PIC X(04) VALUE SPACE.
011100*---------------------------------------------------------------*
011200 77  WS-YEAR-SUB                      PIC 9(02) COMP VALUE 0.
011300 77  WS-DETAIL-COUNT                  PIC 9(07) COMP VALUE 0.
011400*---------------------------------------------------------------*
011500* RUN-DATE BLOCK.  THE CENTURY VIEW REDEFINES THE RAW ACCEPT
011600* FROM DATE SO THE JOB LOG LINE CAN CARRY A FULL 4-DIGIT YEAR
011700* (SEE THE 01/08/99 Y2K ENTRY IN THE MAINTENANCE LOG ABOVE).
011800*---------------------------------------------------------------*
011900 01  WS-RUN-DATE-BLOCK.
012000     05  WS-RUN-DATE-YYMMDD            PIC 9(06).
012100     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YYMMDD.
012200         10  WS-RUN-DATE-YY             PIC 9(02).
012300         10  WS-RUN-DATE-MM              PIC 9(02).
012400         10  WS-RUN-DATE-DD               PIC 9(02).
012500     05  WS-RUN-DATE-CENTURY            PIC 9(04).
012600     05  FILLER                          PIC X(02) VALUE SPACE.
012700*---------------------------------------------------------------*
012800* GENERIC LEFT-TRIM WORK AREA -- SHARED BY ANY FIELD (NAME,
012900* CODE, REGION OR RAW VALUE TEXT) THAT NEEDS LEADING BLANKS
013000* REMOVED BEFORE VALIDATION.  WS-TRIM-WORK CARRIES A GUARD
013100* BYTE (POSITION 51) THAT IS ALWAYS SPACE SO THE SCAN BELOW
013200* NEVER RUNS PAST THE END OF THE FIELD.  WS-TRIM-CHAR-TABLE
013300* REDEFINES THE SAME BYTES AS AN ARRAY SO A PARAGRAPH CAN
013400* WALK THEM ONE CHARACTER AT A TIME WHEN A SUBSCRIPT READS
013500* BETTER THAN A REFERENCE MODIFICATION.
013600*---------------------------------------------------------------*
013700 01  WS-TRIM-AREA.
013800     05  WS-TRIM-WORK                 PIC X(51).
013900     05  WS-TRIM-CHAR-TABLE REDEFINES WS-TRIM-WORK.
014000         10  WS-TRIM-CHAR               PIC X(01) OCCURS 51 TIMES.
014100     05  WS-TRIM-RESULT                PIC X(50).
014200     05  WS-TRIM-INDEX                  PIC 9(02) COMP.
014300     05  FILLER                          PIC X(02) VALUE SPACE.
014400*---------------------------------------------------------------*
014500* GENERIC CONTENT-LENGTH SCAN -- FINDS HOW MANY LEADING
014600* NON-BLANK CHARACTERS A WORK FIELD HOLDS, SO A REFERENCE
014700* MODIFICATION CAN BE NUMERIC-TESTED WITHOUT TRIPPING ON THE
014800* TRAILING SPACES AN UNSTRING LEAVES BEHIND.  WS-SCAN-TEXT
014900* CARRIES THE SAME KIND OF GUARD BYTE AS WS-TRIM-WORK.
015000*---------------------------------------------------------------*
015100 01  WS-SCAN-AREA.
015200     05  WS-SCAN-TEXT                  PIC X(19).
015300     05  WS-SCAN-LEN                    PIC 9(02) COMP.
015400     05  FILLER                          PIC X(02) VALUE SPACE.
015500*---------------------------------------------------------------*
015600* VALUE-PARSING WORK AREA.
015700*---------------------------------------------------------------*
015800 01  WS-VALUE-PARSE-AREA.
015900     05  WS-VALUE-TEXT                   PIC X(21).
016000     05  WS-NUMERAL-TEXT                  PIC X(21).
016100     05  WS-INT-TEXT                      PIC X(18).
016200     05  WS-DEC-TEXT                      PIC X(02).
016300     05  WS-INT-NUM                        PIC 9(18).
016400     05  WS-DEC-NUM                         PIC 9(02).
016500     05  WS-RAW-VALUE                       PIC S9(18)V99.
016600     05  WS-RAW-VALUE-UNSIGNED REDEFINES WS-RAW-VALUE
016700                                             PIC 9(18)V99.
016800     05  FILLER                             PIC X(02) VALUE SPACE.
016900*---------------------------------------------------------------*
017000* YEAR-PARSING WORK AREA (HANDLES "2020" AND "2020.0" STYLE
017100* CELLS, PER THE CLEAN-UP RULE -- THE FRACTION IS DISCARDED).
017200*---------------------------------------------------------------*
017300 01  WS-YEAR-PARSE-AREA.
017400     05  WS-YEAR-TEXT                      PIC X(07).
017500     05  WS-YEAR-INT-TEXT                   PIC X(04).
017600     05  WS-YEAR-DEC-TEXT                    PIC X(01).
017700     05  FILLER                             PIC X(02) VALUE SPACE.
017800*---------------------------------------------------------------*
017900* CANDIDATE DETAIL ENTRY -- BUILT FROM ONE YEAR-VALUE PAIR OF
018000* THE WIDE RECORD BEFORE CLEAN-UP, THEN MOVED TO GDPDTL-RECORD
018100* ONCE IT SURVIVES VALIDATION.
018200*---------------------------------------------------------------*
018300 01  WS-CANDIDATE-ENTRY.
018400     05  WS-CAND-NAME                        PIC X(50).
018500     05  WS-CAND-CODE                         PIC X(03).
018600     05  WS-CAND-REGION                     PIC X(30).
018700     05  FILLER                             PIC X(02) VALUE SPACE.
018800*===============================================================*
018900 PROCEDURE DIVISION.
019000*---------------------------------------------------------------*
019100 0000-MAIN-PROCESSING.
019200*---------------------------------------------------------------*
019300     PERFORM 1050-ESTABLISH-RUN-DATE.
019400     PERFORM 1000-OPEN-FILES.
019500     PERFORM 1100-READ-CONFIG-RECORD.
019600     PERFORM 1200-VALIDATE-CONFIG-RECORD.
019700     PERFORM 8000-READ-GDPWIDE-FILE.
019800     IF END-OF-WIDE-FILE                                        EMP-2202
019900         SET WS-WIDE-EMPTY TO TRUE
020000     END-IF.
020100     PERFORM 2000-PROCESS-GDPWIDE-FILE
020200         UNTIL END-OF-WIDE-FILE.
020300     PERFORM 3000-CHECK-DETAIL-COUNT.
020400     PERFORM 4000-CLOSE-FILES.
020500     GOBACK.
020600*---------------------------------------------------------------*
020700 1050-ESTABLISH-RUN-DATE.                                         Y2K-9901
020800*---------------------------------------------------------------*
020900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
021000     IF WS-RUN-DATE-YY < 70
021100         COMPUTE WS-RUN-DATE-CENTURY = 2000 + WS-RUN-DATE-YY
021200     ELSE
021300         COMPUTE WS-RUN-DATE-CENTURY = 1900 + WS-RUN-DATE-YY
021400     END-IF.
021500*---------------------------------------------------------------*
021600 1000-OPEN-FILES.                                                 AUD-9209
021700*---------------------------------------------------------------*
021800     OPEN INPUT  GDPCONF.
021900     IF GDPCONF-NOT-FOUND
022000         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
022100         MOVE 'configuration file not found'
022200                                        TO WS-ERROR-MESSAGE
022300         PERFORM 9900-FATAL-ERROR.
022400     OPEN INPUT  GDPWIDE.
022500     IF GDPWIDE-NOT-FOUND
022600         MOVE 'DATA-LOADER'            TO WS-ERROR-CATEGORY
022700         MOVE 'GDP data file not found' TO WS-ERROR-MESSAGE
022800         PERFORM 9900-FATAL-ERROR.
022900     OPEN OUTPUT GDPDETL.
023000*---------------------------------------------------------------*
023100 1100-READ-CONFIG-RECORD.
023200*---------------------------------------------------------------*
023300     READ GDPCONF
023400         AT END
023500             MOVE 'CONFIG-LOADER'      TO WS-ERROR-CATEGORY
023600             MOVE 'configuration file is empty'
023700                                        TO WS-ERROR-MESSAGE
023800             PERFORM 9900-FATAL-ERROR.
023900*---------------------------------------------------------------*
024000 1200-VALIDATE-CONFIG-RECORD.                                     TRM-9311
024100*---------------------------------------------------------------*
024200     MOVE SPACE TO WS-MISSING-KEY-TEXT.
024300     IF GC-REGION = SPACE
024400         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
024500                'region '              DELIMITED BY SIZE
024600             INTO WS-MISSING-KEY-TEXT
024700     END-IF.
024800     IF GC-YEAR = ZERO
024900         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
025000                'year '                DELIMITED BY SIZE
025100             INTO WS-MISSING-KEY-TEXT
025200     END-IF.
025300     IF GC-OPERATION = SPACE
025400         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
025500                'operation '           DELIMITED BY SIZE
025600             INTO WS-MISSING-KEY-TEXT
025700     END-IF.
025800     IF GC-OUTPUT = SPACE
025900         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
026000                'output '              DELIMITED BY SIZE
026100             INTO WS-MISSING-KEY-TEXT
026200     END-IF.
026300     IF WS-MISSING-KEY-TEXT NOT = SPACE
026400         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
026500         STRING 'missing required parameter(s): '
026600                 DELIMITED BY SIZE
026700                 WS-MISSING-KEY-TEXT   DELIMITED BY SIZE
026800             INTO WS-ERROR-MESSAGE
026900         PERFORM 9900-FATAL-ERROR
027000     END-IF.
027100     IF NOT GC-OPERATION-AVERAGE AND NOT GC-OPERATION-SUM
027200         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
027300         STRING 'invalid operation: ' DELIMITED BY SIZE
027400                 GC-OPERATION          DELIMITED BY SIZE
027500             INTO WS-ERROR-MESSAGE
027600         PERFORM 9900-FATAL-ERROR
027700     END-IF.
027800     IF NOT GC-OUTPUT-DASHBOARD AND NOT GC-OUTPUT-CONSOLE
027900         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
028000         STRING 'invalid output: ' DELIMITED BY SIZE
028100                 GC-OUTPUT             DELIMITED BY SIZE
028200             INTO WS-ERROR-MESSAGE
028300         PERFORM 9900-FATAL-ERROR
028400     END-IF.
028500*---------------------------------------------------------------*
028600 2000-PROCESS-GDPWIDE-FILE.
028700*---------------------------------------------------------------*
028800     PERFORM 2100-PIVOT-WIDE-RECORD.
028900     PERFORM 8000-READ-GDPWIDE-FILE.
029000*---------------------------------------------------------------*
029100 2100-PIVOT-WIDE-RECORD.
029200*---------------------------------------------------------------*
029300     MOVE GW-COUNTRY-NAME               TO WS-TRIM-WORK.
029400     PERFORM 9400-TRIM-LEADING-SPACES.
029500     MOVE WS-TRIM-RESULT                TO WS-CAND-NAME.
029600     MOVE GW-COUNTRY-CODE                TO WS-TRIM-WORK.
029700     PERFORM 9400-TRIM-LEADING-SPACES.
029800     MOVE WS-TRIM-RESULT(1:3)             TO WS-CAND-CODE.
029900     MOVE GW-CONTINENT                    TO WS-TRIM-WORK.
030000     PERFORM 9400-TRIM-LEADING-SPACES.
030100     MOVE WS-TRIM-RESULT(1:30)             TO WS-CAND-REGION.
030200     MOVE 1 TO WS-YEAR-SUB.
030300     PERFORM 2110-PIVOT-ONE-YEAR-ENTRY
030400         UNTIL WS-YEAR-SUB > 64.
030500*---------------------------------------------------------------*
030600 2110-PIVOT-ONE-YEAR-ENTRY.
030700*---------------------------------------------------------------*
030800     MOVE GW-YEAR(WS-YEAR-SUB)            TO WS-TRIM-WORK(1:7).
030900     MOVE SPACE TO WS-TRIM-WORK(8:44).
031000     PERFORM 9400-TRIM-LEADING-SPACES.
031100     MOVE WS-TRIM-RESULT(1:7)              TO WS-YEAR-TEXT.
031200     IF WS-YEAR-TEXT NOT = SPACE
031300         MOVE GW-VALUE(WS-YEAR-SUB)         TO WS-VALUE-TEXT
031400         PERFORM 2200-CLEAN-DETAIL-ENTRY
031500     END-IF.
031600     ADD 1 TO WS-YEAR-SUB.
031700*---------------------------------------------------------------*
031800 2200-CLEAN-DETAIL-ENTRY.
031900*---------------------------------------------------------------*
032000     SET WS-DETAIL-VALID TO TRUE.
032100     IF WS-CAND-NAME = SPACE OR WS-CAND-CODE = SPACE
032200                              OR WS-CAND-REGION = SPACE
032300         SET WS-DETAIL-VALID TO FALSE
032400     END-IF.
032500     IF WS-DETAIL-VALID
032600         PERFORM 2210-PARSE-YEAR-TEXT
032700     END-IF.
032800     IF WS-DETAIL-VALID
032900         MOVE WS-VALUE-TEXT TO WS-TRIM-WORK(1:21)
033000         MOVE SPACE TO WS-TRIM-WORK(22:30)
033100         PERFORM 9400-TRIM-LEADING-SPACES
033200         MOVE WS-TRIM-RESULT(1:21) TO WS-VALUE-TEXT
033300         PERFORM 2220-PARSE-VALUE-TEXT
033400     END-IF.
033500     IF WS-DETAIL-VALID
033600         MOVE WS-CAND-NAME          TO GD-COUNTRY-NAME
033700         MOVE WS-CAND-CODE           TO GD-COUNTRY-CODE
033800         MOVE WS-CAND-REGION          TO GD-REGION
033900         MOVE WS-YEAR-INT-TEXT(1:4)    TO GD-YEAR
034000         IF WS-VALUE-NEGATIVE
034100             COMPUTE GD-GDP-VALUE = WS-RAW-VALUE * -1
034200         ELSE
034300             MOVE WS-RAW-VALUE         TO GD-GDP-VALUE
034400         END-IF
034500         WRITE GDPDTL-RECORD
034600         ADD 1 TO WS-DETAIL-COUNT
034700     END-IF.
034800*---------------------------------------------------------------*
034900 2210-PARSE-YEAR-TEXT.
035000*---------------------------------------------------------------*
035100     MOVE SPACE TO WS-YEAR-INT-TEXT WS-YEAR-DEC-TEXT.
035200     UNSTRING WS-YEAR-TEXT DELIMITED BY '.'
035300         INTO WS-YEAR-INT-TEXT WS-YEAR-DEC-TEXT.
035400     MOVE SPACE TO WS-SCAN-TEXT.
035500     MOVE WS-YEAR-INT-TEXT TO WS-SCAN-TEXT(1:4).
035600     PERFORM 9420-FIND-SCAN-LENGTH.
035700     IF WS-SCAN-LEN = 0 OR WS-SCAN-LEN > 4
035800         SET WS-DETAIL-VALID TO FALSE
035900     ELSE
036000         IF WS-YEAR-INT-TEXT(1:WS-SCAN-LEN) NOT NUMERIC
036100             SET WS-DETAIL-VALID TO FALSE
036200         ELSE
036300             MOVE WS-YEAR-INT-TEXT(1:WS-SCAN-LEN)
036400                                       TO WS-YEAR-INT-TEXT
036500         END-IF
036600     END-IF.
036700*---------------------------------------------------------------*
036800 2220-PARSE-VALUE-TEXT.
036900*---------------------------------------------------------------*
037000     SET WS-VALUE-NEGATIVE TO FALSE.
037100     MOVE SPACE TO WS-NUMERAL-TEXT.
037200     IF WS-VALUE-TEXT = SPACE
037300         SET WS-DETAIL-VALID TO FALSE
037400     ELSE
037500         IF WS-VALUE-TEXT(1:1) = '-'
037600             SET WS-VALUE-NEGATIVE TO TRUE
037700             MOVE WS-VALUE-TEXT(2:20) TO WS-NUMERAL-TEXT
037800         ELSE
037900             IF WS-VALUE-TEXT(1:1) = '+'
038000                 MOVE WS-VALUE-TEXT(2:20) TO WS-NUMERAL-TEXT
038100             ELSE
038200                 MOVE WS-VALUE-TEXT TO WS-NUMERAL-TEXT
038300             END-IF
038400         END-IF
038500         MOVE SPACE TO WS-INT-TEXT WS-DEC-TEXT
038600         UNSTRING WS-NUMERAL-TEXT DELIMITED BY '.'
038700             INTO WS-INT-TEXT WS-DEC-TEXT
038800         PERFORM 2221-VALIDATE-INT-PART
038900         IF WS-DETAIL-VALID
039000             PERFORM 2222-VALIDATE-DEC-PART
039100         END-IF
039200         IF WS-DETAIL-VALID
039300             COMPUTE WS-RAW-VALUE ROUNDED =
039400                 WS-INT-NUM + (WS-DEC-NUM / 100)
039500         END-IF
039600     END-IF.
039700*---------------------------------------------------------------*
039800 2221-VALIDATE-INT-PART.
039900*---------------------------------------------------------------*
040000     MOVE SPACE TO WS-SCAN-TEXT.
040100     MOVE WS-INT-TEXT TO WS-SCAN-TEXT(1:18).
040200     PERFORM 9420-FIND-SCAN-LENGTH.
040300     IF WS-SCAN-LEN = 0
040400         SET WS-DETAIL-VALID TO FALSE
040500     ELSE
040600         IF WS-INT-TEXT(1:WS-SCAN-LEN) NOT NUMERIC
040700             SET WS-DETAIL-VALID TO FALSE
040800         ELSE
040900             MOVE WS-INT-TEXT(1:WS-SCAN-LEN) TO WS-INT-NUM
041000         END-IF
041100     END-IF.
041200*---------------------------------------------------------------*
041300 2222-VALIDATE-DEC-PART.
041400*---------------------------------------------------------------*
041500     MOVE SPACE TO WS-SCAN-TEXT.
041600     MOVE WS-DEC-TEXT TO WS-SCAN-TEXT(1:2).
041700     PERFORM 9420-FIND-SCAN-LENGTH.
041800     EVALUATE WS-SCAN-LEN
041900         WHEN 0
042000             MOVE 0 TO WS-DEC-NUM
042100         WHEN 1
042200             IF WS-DEC-TEXT(1:1) NOT NUMERIC
042300                 SET WS-DETAIL-VALID TO FALSE
042400             ELSE
042500                 COMPUTE WS-DEC-NUM = WS-DEC-TEXT(1:1) * 10
042600             END-IF
042700         WHEN 2
042800             IF WS-DEC-TEXT(1:2) NOT NUMERIC
042900                 SET WS-DETAIL-VALID TO FALSE
043000             ELSE
043100                 MOVE WS-DEC-TEXT(1:2) TO WS-DEC-NUM
043200             END-IF
043300         WHEN OTHER
043400             SET WS-DETAIL-VALID TO FALSE
043500     END-EVALUATE.
043600*---------------------------------------------------------------*
043700 3000-CHECK-DETAIL-COUNT.                                         CR-9944
043800*---------------------------------------------------------------*
043900     IF WS-WIDE-EMPTY                                           EMP-2202
044000         MOVE 'DATA-LOADER'             TO WS-ERROR-CATEGORY
044100         MOVE 'CSV file is empty or contains no data rows.'
044200                                         TO WS-ERROR-MESSAGE
044300         PERFORM 9900-FATAL-ERROR
044400     ELSE
044500         IF WS-DETAIL-COUNT = 0
044600             MOVE 'DATA-LOADER'         TO WS-ERROR-CATEGORY
044700             MOVE 'No valid data rows after cleaning.'
044800                                         TO WS-ERROR-MESSAGE
044900             PERFORM 9900-FATAL-ERROR
045000         END-IF
045100     END-IF.
045200*---------------------------------------------------------------*
045300 4000-CLOSE-FILES.
045400*---------------------------------------------------------------*
045500     CLOSE GDPCONF
045600           GDPWIDE
045700           GDPDETL.
045800*---------------------------------------------------------------*
045900 8000-READ-GDPWIDE-FILE.                                          AUD-9209
046000*---------------------------------------------------------------*
046100     READ GDPWIDE
046200         AT END
046300             SET END-OF-WIDE-FILE TO TRUE.
046400*---------------------------------------------------------------*
046500* SHARED TRIM / SCAN PARAGRAPHS
046600*---------------------------------------------------------------*
046700 9400-TRIM-LEADING-SPACES.                                        TRM-9311
046800*---------------------------------------------------------------*
046900     MOVE 1 TO WS-TRIM-INDEX.
047000     PERFORM 9401-BUMP-TRIM-INDEX
047100         UNTIL WS-TRIM-WORK(WS-TRIM-INDEX:1) NOT = SPACE.
047200     IF WS-TRIM-INDEX > 50
047300         MOVE SPACE TO WS-TRIM-RESULT
047400     ELSE
047500         MOVE WS-TRIM-WORK(WS-TRIM-INDEX:) TO WS-TRIM-RESULT
047600     END-IF.
047700*---------------------------------------------------------------*
047800 9401-BUMP-TRIM-INDEX.
047900*---------------------------------------------------------------*
048000     ADD 1 TO WS-TRIM-INDEX.
048100*---------------------------------------------------------------*
048200 9420-FIND-SCAN-LENGTH.
048300*---------------------------------------------------------------*
048400     MOVE 0 TO WS-SCAN-LEN.
048500     PERFORM 9421-BUMP-SCAN-LEN
048600         UNTIL WS-SCAN-TEXT(WS-SCAN-LEN + 1:1) = SPACE.
048700*---------------------------------------------------------------*
048800 9421-BUMP-SCAN-LEN.
048900*---------------------------------------------------------------*
049000     ADD 1 TO WS-SCAN-LEN.
049100*---------------------------------------------------------------*
049200 9900-FATAL-ERROR.
049300*---------------------------------------------------------------*
049400     DISPLAY '================================================'.
049500     DISPLAY 'ERROR: ' WS-ERROR-CATEGORY ': ' WS-ERROR-MESSAGE.
049600     DISPLAY 'RUN DATE: ' WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/'
049700             WS-RUN-DATE-CENTURY.
049800     DISPLAY '================================================'.
049900     CLOSE GDPCONF GDPWIDE GDPDETL.
050000     MOVE 16 TO RETURN-CODE.
050100     STOP RUN.
