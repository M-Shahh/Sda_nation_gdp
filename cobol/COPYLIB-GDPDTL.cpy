000100*---------------------------------------------------------------*
000200* COPYBOOK:  GDPDTL
000300* CONTAINS:  PIVOTED COUNTRY-YEAR GDP DETAIL RECORD.  WRITTEN
000400*            BY GDPLOAD, ONE PER SURVIVING (COUNTRY, YEAR)
000500*            PAIR, AND RE-READ BY GDPRPT INTO ITS WORKING
000600*            TABLE.  SAME LAYOUT SERVES BOTH THE FD RECORD AND
000700*            EACH ENTRY OF GDPRPT'S DETAIL-TABLE.
000800*---------------------------------------------------------------*
000900 01  GDPDTL-RECORD.
001000     05  GD-COUNTRY-NAME             PIC X(50).
001100     05  GD-COUNTRY-CODE             PIC X(03).
001200     05  GD-REGION                   PIC X(30).
001300     05  GD-YEAR                     PIC 9(04).
001400     05  GD-GDP-VALUE                PIC S9(16)V99.
001500     05  FILLER                      PIC X(10).
