000100*===============================================================*
000200* PROGRAM NAME:    GDPRPT
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/91 E. ACKERMAN     CREATED FOR THE WORLD BANK GDP JOB,
000900*                          STEP 2 OF 2 -- AGGREGATE AND REPORT.
001000* 07/19/92 E. ACKERMAN     ADDED TOP-5 RANKING VIA SORT/RELEASE,
001100*                          BORROWED FROM THE HACKER NEWS RANKER.
001200* 02/11/94 J. HALVERSEN    REGION-TREND SECTION ADDED PER REQUEST
001300*                          #4471; TRIMMED TO LAST 10 YEARS.
001400* 01/08/99 J. HALVERSEN    Y2K -- GC-YEAR/GD-YEAR WIDENED TO 4
001500*                          DIGITS, RUN-DATE CENTURY CALCULATION
001600*                          NO LONGER ASSUMES 19XX.
001700* 09/21/07 E. ACKERMAN     AUDIT #7714 -- TOP-5 SORT NOW CARRIES
001800*                          SR-SEQUENCE AS AN ASCENDING TIEBREAK
001900*                          BEHIND SR-GDP-VALUE SO COUNTRIES TIED
002000*                          ON GDP COME OUT IN THE ORDER THEY WERE
002100*                          FIRST SEEN IN COUNTRY-YEAR-TABLE.
002200* 03/30/15 M. OSEI         REVIEWED DETAIL-TABLE/TOP5-TABLE OCCURS
002300*                          LIMITS AGAINST THE CURRENT WORLD BANK
002400*                          EXTRACT SIZE -- STILL WELL WITHIN
002500*                          BOUNDS, NO CHANGE MADE.
002600* 03/09/22 M. OSEI         EMP-2203 -- STAT-HEADING-LINE WAS
002700*                          PRINTING "FOR" IN CAPS WITH NO QUOTES
002800*                          AROUND THE REGION (AUDIT #7714 NEVER
002900*                          TOUCHED THE WORDING, ONLY THE SORT).
003000*                          SH-OPERATION/SH-REGION REPLACED WITH A
003100*                          SINGLE SH-TEXT BUILT BY STRING IN 3300
003200*                          SO THE TRAILING PAD ON EACH FIELD DROPS
003300*                          OUT BEFORE THE QUOTES GO ON.
003400*
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  GDPRPT.
003800 AUTHOR.        E. ACKERMAN.
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.  03/14/91.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT GDPCONF ASSIGN TO GDPCONF
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS GDPCONF-STATUS.
005900*
006000     SELECT GDPDETL ASSIGN TO GDPDETL
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS  IS GDPDETL-STATUS.
006300*
006400     SELECT GDPRPT  ASSIGN TO GDPRPT
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS GDPRPT-STATUS.
006700*
006800     SELECT SORT-FILE ASSIGN TO SORTWK.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  GDPCONF
007500     RECORDING MODE IS F.
007600     COPY GDPCONF.
007700*---------------------------------------------------------------*
007800 FD  GDPDETL
007900     RECORDING MODE IS F.
008000     COPY GDPDTL.
008100*---------------------------------------------------------------*
008200 FD  GDPRPT
008300     RECORDING MODE IS F.
008400 01  GDPRPT-RECORD.
008500     05  PRINT-LINE                  PIC X(79).
008600     05  FILLER                       PIC X(01) VALUE SPACE.
008700*---------------------------------------------------------------*
008800 SD  SORT-FILE.
008900 01  SORT-RECORD.
009000     05  SR-COUNTRY-NAME              PIC X(50).
009100     05  SR-GDP-VALUE                  PIC S9(16)V99.
009200     05  SR-SEQUENCE                    PIC 9(06) COMP.        SEQ-0721
009300     05  FILLER                        PIC X(06) VALUE SPACE.
009400*---------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600*---------------------------------------------------------------*
009700 01  WS-FILE-STATUSES.
009800     05  GDPCONF-STATUS              PIC X(02) VALUE '00'.
009900         88  GDPCONF-OK                         VALUE '00'.
010000         88  GDPCONF-NOT-FOUND                   VALUE '35'.
010100     05  GDPDETL-STATUS               PIC X(02) VALUE '00'.
010200         88  GDPDETL-OK                          VALUE '00'.
010300         88  GDPDETL-NOT-FOUND                   VALUE '35'.
010400     05  GDPRPT-STATUS                PIC X(02) VALUE '00'.
010500         88  GDPRPT-OK                           VALUE '00'.
010600     05  FILLER                        PIC X(02) VALUE SPACE.
010700*---------------------------------------------------------------*
010800 01  WS-SWITCHES-MISC-FIELDS.
010900     05  END-OF-DETAIL-SW             PIC X(01) VALUE 'N'.
011000         88  END-OF-DETAIL-FILE                  VALUE 'Y'.
011100     05  SORT-EOF-SW                   PIC X(01) VALUE 'N'.
011200         88  SORT-END-OF-FILE                    VALUE 'Y'.
011300     05  WS-SWAP-MADE-SW               PIC X(01) VALUE 'N'.
011400         88  WS-SWAP-MADE                        VALUE 'Y'.
011500     05  WS-MISSING-KEY-TEXT          PIC X(40) VALUE SPACE.
011600     05  WS-ERROR-CATEGORY            PIC X(12) VALUE SPACE.
011700     05  WS-ERROR-MESSAGE             PIC X(60) VALUE SPACE.
011800     05  FILLER                        PIC X(04) VALUE SPACE.
011900*---------------------------------------------------------------*
012000 01  WS-RUN-DATE-BLOCK.
012100     05  WS-RUN-DATE-YYMMDD            PIC 9(06).
012200     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YYMMDD.
012300         10  WS-RUN-DATE-YY             PIC 9(02).
012400         10  WS-RUN-DATE-MM              PIC 9(02).
012500         10  WS-RUN-DATE-DD               PIC 9(02).
012600     05  WS-RUN-DATE-CENTURY            PIC 9(04).
012700     05  FILLER                          PIC X(02) VALUE SPACE.
012800*---------------------------------------------------------------*
012900 77  WS-DETAIL-COUNT                  PIC 9(07) COMP VALUE 0.
013000 77  WS-CY-COUNT                      PIC 9(07) COMP VALUE 0.
013100 77  WS-TOP5-COUNT                    PIC 9(02) COMP VALUE 0.
013200 77  WS-REGION-COUNT                  PIC 9(02) COMP VALUE 0.
013300 77  WS-YEAR-COUNT                     PIC 9(02) COMP VALUE 0.
013400 77  WS-TREND-COUNT                   PIC 9(02) COMP VALUE 0.
013500*---------------------------------------------------------------*
013600* DETAIL-TABLE -- THE WHOLE GDPDETL FILE HELD IN CORE FOR THE
013700* DURATION OF THE RUN.  SAME "OCCURS ... DEPENDING ON" SIZING
013800* SCHEME AS THE UNEMPLOYMENT TABLE COPYBOOK, INDEXED RATHER
013900* THAN SUBSCRIPTED SINCE EVERY PASS OVER IT USES SEARCH.
014000*---------------------------------------------------------------*
014100 01  DETAIL-TABLE-AREA.
014200     05  DETAIL-TABLE OCCURS 1 TO 20000 TIMES
014300             DEPENDING ON WS-DETAIL-COUNT
014400             INDEXED BY DT-INDEX.
014500         10  DT-COUNTRY-NAME       PIC X(50).
014600         10  DT-COUNTRY-CODE       PIC X(03).
014700         10  DT-REGION             PIC X(30).
014800         10  DT-YEAR               PIC 9(04).
014900         10  DT-GDP-VALUE          PIC S9(16)V99.
015000         10  FILLER                PIC X(10) VALUE SPACE.
015100*---------------------------------------------------------------*
015200* REGION-AGG WORK TABLE -- ONE ENTRY PER DISTINCT REGION, BUILT
015300* WITH THE SAME SEARCH/ACCUMULATE IDIOM AS THE OLD STATE TOTALS
015400* TABLE, THEN SORTED DESCENDING BY VALUE FOR THE REPORT.
015500*---------------------------------------------------------------*
015600 01  REGION-TABLE-AREA.
015700     05  REGION-TABLE OCCURS 30 TIMES
015800             INDEXED BY RG-INDEX.
015900         10  RG-REGION             PIC X(30).
016000         10  RG-SUM                PIC S9(18)V99.
016100         10  RG-COUNT              PIC 9(07) COMP.
016200         10  RG-RESULT             PIC S9(16)V99.
016300         10  FILLER                PIC X(05) VALUE SPACE.
016400*---------------------------------------------------------------*
016500* YEAR-AGG WORK TABLE -- ONE ENTRY PER DISTINCT YEAR ANYWHERE
016600* IN THE DETAIL SET.  NOT PRINTED DIRECTLY; ITS YEAR LIST, ONCE
016700* SORTED ASCENDING, DRIVES THE REGION-TREND BUILD BELOW.
016800*---------------------------------------------------------------*
016900 01  YEAR-TABLE-AREA.
017000     05  YEAR-TABLE OCCURS 64 TIMES
017100             INDEXED BY YR-INDEX.
017200         10  YR-YEAR               PIC 9(04).
017300         10  YR-SUM                PIC S9(18)V99.
017400         10  YR-COUNT              PIC 9(07) COMP.
017500         10  YR-RESULT             PIC S9(16)V99.
017600         10  FILLER                PIC X(05) VALUE SPACE.
017700*---------------------------------------------------------------*
017800* COUNTRY-YEAR WORK TABLE -- ONE ENTRY PER COUNTRY IN THE
017900* SELECTED REGION/YEAR; A REPEAT COUNTRY NAME OVERWRITES THE
018000* EARLIER ENTRY (LAST RECORD WINS, PER THE CLEAN-UP RULE).
018100*---------------------------------------------------------------*
018200 01  COUNTRY-YEAR-TABLE-AREA.
018300     05  COUNTRY-YEAR-TABLE OCCURS 1 TO 5000 TIMES
018400             DEPENDING ON WS-CY-COUNT
018500             INDEXED BY CY-INDEX.
018600         10  CY-COUNTRY-NAME       PIC X(50).
018700         10  CY-GDP-VALUE          PIC S9(16)V99.
018800         10  FILLER                PIC X(10) VALUE SPACE.
018900*---------------------------------------------------------------*
019000 01  TOP5-TABLE-AREA.
019100     05  TOP5-TABLE OCCURS 5 TIMES
019200             INDEXED BY T5-INDEX.
019300         10  T5-COUNTRY-NAME       PIC X(50).
019400         10  T5-GDP-VALUE          PIC S9(16)V99.
019500         10  FILLER                PIC X(10) VALUE SPACE.
019600*---------------------------------------------------------------*
019700 01  TREND-TABLE-AREA.
019800     05  TREND-TABLE OCCURS 64 TIMES
019900             INDEXED BY TR-INDEX.
020000         10  TR-YEAR               PIC 9(04).
020100         10  TR-RESULT             PIC S9(16)V99.
020200         10  FILLER                PIC X(05) VALUE SPACE.
020300*---------------------------------------------------------------*
020400* OPERATION-APPLY WORK FIELDS (SHARED BY 2050).
020500*---------------------------------------------------------------*
020600 01  WS-OPERATION-WORK.
020700     05  WS-OP-SUM                 PIC S9(18)V99.
020800     05  WS-OP-COUNT               PIC 9(07) COMP.
020900     05  WS-OP-RESULT              PIC S9(16)V99.
021000     05  FILLER                    PIC X(05) VALUE SPACE.
021100*---------------------------------------------------------------*
021200* SWAP-BUFFERS FOR THE REGION-AGG / YEAR-AGG BUBBLE SORTS --
021300* ONE SPARE ENTRY THE SAME SHAPE AS A TABLE ROW, USED TO HOLD
021400* THE ROW BEING MOVED DURING AN EXCHANGE.
021500*---------------------------------------------------------------*
021600 01  REGION-TABLE-SAVE.
021700     05  RGS-REGION                PIC X(30).
021800     05  RGS-SUM                    PIC S9(18)V99.
021900     05  RGS-COUNT                   PIC 9(07) COMP.
022000     05  RGS-RESULT                   PIC S9(16)V99.
022100     05  FILLER                        PIC X(05) VALUE SPACE.
022200 01  YEAR-TABLE-SAVE.
022300     05  YRS-YEAR                   PIC 9(04).
022400     05  YRS-SUM                     PIC S9(18)V99.
022500     05  YRS-COUNT                    PIC 9(07) COMP.
022600     05  YRS-RESULT                    PIC S9(16)V99.
022700     05  FILLER                         PIC X(05) VALUE SPACE.
022800*---------------------------------------------------------------*
022900* REGION-STAT / FILTERED COUNT WORK FIELDS.
023000*---------------------------------------------------------------*
023100 01  WS-RESULT-FIELDS.
023200     05  REGION-STAT               PIC S9(16)V99.
023300     05  FILTERED-REGION-COUNT     PIC 9(07) COMP VALUE 0.
023400     05  FILTERED-YEAR-COUNT       PIC 9(07) COMP VALUE 0.
023500     05  FILLER                    PIC X(05) VALUE SPACE.
023600*---------------------------------------------------------------*
023700* GDP HUMAN-READABLE FORMAT WORK FIELDS (9300).  NO INTRINSIC
023800* FUNCTION IS USED -- THE THRESHOLD TEST AND SCALING ARE ALL
023900* COMPUTE/IF, AND THE SIGN IS STRIPPED BY HAND.
024000*---------------------------------------------------------------*
024100 01  WS-FORMAT-WORK.
024200     05  WS-FMT-VALUE              PIC S9(18)V99.
024300     05  WS-FMT-ABS REDEFINES WS-FMT-VALUE
024400                                   PIC 9(18)V99.
024500     05  WS-FMT-SCALED             PIC S9(07)V99.
024600     05  WS-FMT-EDIT               PIC -ZZZZZZ9.99.
024700     05  WS-FMT-SUFFIX             PIC X(01).
024800     05  WS-FMT-TRIMMED            PIC X(11).
024900     05  WS-FMT-TEXT               PIC X(18).
025000     05  FILLER                    PIC X(05) VALUE SPACE.
025100*---------------------------------------------------------------*
025200* CAPITALIZE WORK FIELDS (9500) -- CLASSIC PARALLEL-ALPHABET
025300* LOOKUP TABLE, THE USUAL WAY TO UPPER-CASE ONE CHARACTER
025400* BEFORE FUNCTION UPPER-CASE EXISTED ON THIS SHOP'S COMPILER.
025500*---------------------------------------------------------------*
025600 01  WS-CASE-TABLES.
025700     05  WS-LOWER-ALPHA PIC X(27)
025800             VALUE 'abcdefghijklmnopqrstuvwxyz '.
025900     05  WS-UPPER-ALPHA PIC X(26)
026000             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026100     05  WS-ALPHA-POS              PIC 9(02) COMP.
026200     05  FILLER                    PIC X(02) VALUE SPACE.
026300 01  WS-CAPITALIZE-WORK.
026400     05  WS-CAP-WORD               PIC X(10).
026500     05  WS-CAP-RESULT             PIC X(10).
026600     05  FILLER                    PIC X(02) VALUE SPACE.
026700*---------------------------------------------------------------*
026800* THE STAT HEADING LINE NAMES THE OPERATION AND REGION IN A
026900* SENTENCE, NOT A COLUMN, SO THE TRAILING PAD A FIXED PIC X
027000* FIELD CARRIES HAS TO COME OFF BEFORE THE QUOTES AND THE WORD
027100* 'FOR' ARE STRUNG AROUND THEM -- WS-HDG-SCAN-LEN IS FOUND BY
027200* BACKING DOWN FROM THE FULL FIELD WIDTH, NOT BY STOPPING AT
027300* THE FIRST BLANK, SINCE A REGION NAME SUCH AS 'NORTH AMERICA'
027400* HAS A BLANK OF ITS OWN IN THE MIDDLE.
027500*---------------------------------------------------------------*
027600 01  WS-HEADING-SCAN-AREA.
027700     05  WS-HDG-SCAN-TEXT          PIC X(30).
027800     05  WS-HDG-SCAN-LEN           PIC 9(02) COMP.
027900     05  WS-HDG-PTR                PIC 9(02) COMP.
028000     05  FILLER                    PIC X(02) VALUE SPACE.
028100*---------------------------------------------------------------*
028200* GENERIC LEFT-TRIM WORK AREA, SAME PATTERN AS GDPLOAD -- USED
028300* HERE TO STRIP THE LEADING SPACES A FLOATING-SIGN EDIT FIELD
028400* LEAVES BEFORE THE "$" PREFIX IS BUILT.
028500*---------------------------------------------------------------*
028600 01  WS-TRIM-AREA.
028700     05  WS-TRIM-WORK              PIC X(51).
028800     05  WS-TRIM-CHAR-TABLE REDEFINES WS-TRIM-WORK.
028900         10  WS-TRIM-CHAR          PIC X(01) OCCURS 51 TIMES.
029000     05  WS-TRIM-RESULT            PIC X(50).
029100     05  WS-TRIM-INDEX             PIC 9(02) COMP.
029200     05  FILLER                    PIC X(02) VALUE SPACE.
029300*---------------------------------------------------------------*
029400* REPORT LINES.
029500*---------------------------------------------------------------*
029600 01  REPORT-LINES.
029700     05  NEXT-REPORT-LINE          PIC X(80) VALUE SPACE.
029800*---------------------------------------------------------------*
029900     05  RULE-LINE                 PIC X(80)
030000             VALUE ALL '-'.
030100*---------------------------------------------------------------*
030200     05  BANNER-LINE.
030300         10  FILLER                PIC X(18) VALUE SPACE.
030400         10  FILLER                PIC X(44)
030500                 VALUE 'WORLD BANK GDP ANALYSIS DASHBOARD'.
030600         10  FILLER                PIC X(18) VALUE SPACE.
030700*---------------------------------------------------------------*
030800     05  CONFIG-LINE.
030900         10  CL-LABEL              PIC X(20).
031000         10  FILLER                PIC X(02) VALUE ': '.
031100         10  CL-VALUE              PIC X(30).
031200         10  FILLER                PIC X(28) VALUE SPACE.
031300*---------------------------------------------------------------*
031400     05  COVERAGE-LINE.
031500         10  CV-LABEL              PIC X(38).
031600         10  FILLER                PIC X(02) VALUE ': '.
031700         10  CV-COUNT              PIC ZZZ,ZZZ,ZZ9.
031800         10  FILLER                PIC X(28) VALUE SPACE.
031900*---------------------------------------------------------------*
032000     05  STAT-HEADING-LINE.
032100*        SH-TEXT IS BUILT BY STRING IN 3300 -- SEE THE NOTE       EMP-2203
032200*        THERE.  IT HOLDS THE OPERATION, THE QUOTED REGION AND    EMP-2203
032300*        THE YEAR ALREADY ASSEMBLED, SINCE NEITHER ONE IS A FIXED EMP-2203
032400*        NUMBER OF CHARACTERS ONCE ITS TRAILING PAD COMES OFF.    EMP-2203
032600         10  SH-TEXT               PIC X(60).
032700         10  FILLER                PIC X(20) VALUE SPACE.
032800*---------------------------------------------------------------*
032900     05  STAT-VALUE-LINE.
033000         10  FILLER                PIC X(04) VALUE SPACE.
033100         10  SV-VALUE              PIC X(18).
033200         10  FILLER                PIC X(58) VALUE SPACE.
033300*---------------------------------------------------------------*
033400     05  SECTION-HEADING-LINE.
033500         10  SL-TEXT               PIC X(60).
033600         10  FILLER                PIC X(20) VALUE SPACE.
033700*---------------------------------------------------------------*
033800     05  NAME-VALUE-LINE.
033900         10  FILLER                PIC X(02) VALUE SPACE.
034000         10  NV-NAME               PIC X(30).
034100         10  FILLER                PIC X(02) VALUE SPACE.
034200         10  NV-VALUE              PIC X(18).
034300         10  FILLER                PIC X(28) VALUE SPACE.
034400*---------------------------------------------------------------*
034500     05  TREND-LINE.
034600         10  FILLER                PIC X(02) VALUE SPACE.
034700         10  TL-YEAR               PIC 9(04).
034800         10  FILLER                PIC X(06) VALUE '  ->  '.
034900         10  TL-VALUE              PIC X(18).
035000         10  FILLER                PIC X(50) VALUE SPACE.
035100*===============================================================*
035200 PROCEDURE DIVISION.
035300*---------------------------------------------------------------*
035400 0000-MAIN-PROCESSING.
035500*---------------------------------------------------------------*
035600     PERFORM 1050-ESTABLISH-RUN-DATE.
035700     PERFORM 1000-OPEN-FILES.
035800     PERFORM 1100-READ-CONFIG-RECORD.
035900     PERFORM 1200-VALIDATE-CONFIG-RECORD.
036000     PERFORM 2000-LOAD-DETAIL-TABLE.
036100     PERFORM 2100-COMPUTE-REGION-STAT.
036200     PERFORM 2200-BUILD-REGION-AGG-TABLE.
036300     PERFORM 2300-BUILD-YEAR-AGG-TABLE.
036400     PERFORM 2400-BUILD-COUNTRY-YEAR-TABLE.
036500     PERFORM 2500-RANK-TOP-COUNTRIES.
036600     PERFORM 2600-BUILD-REGION-TREND-TABLE.
036700     PERFORM 3000-PRINT-REPORT.
036800     PERFORM 4000-CLOSE-FILES.
036900     GOBACK.
037000*---------------------------------------------------------------*
037100 1050-ESTABLISH-RUN-DATE.                                         Y2K-9901
037200*---------------------------------------------------------------*
037300     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
037400     IF WS-RUN-DATE-YY < 70
037500         COMPUTE WS-RUN-DATE-CENTURY = 2000 + WS-RUN-DATE-YY
037600     ELSE
037700         COMPUTE WS-RUN-DATE-CENTURY = 1900 + WS-RUN-DATE-YY
037800     END-IF.
037900*---------------------------------------------------------------*
038000 1000-OPEN-FILES.
038100*---------------------------------------------------------------*
038200     OPEN INPUT  GDPCONF.
038300     IF GDPCONF-NOT-FOUND
038400         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
038500         MOVE 'configuration file not found'
038600                                        TO WS-ERROR-MESSAGE
038700         PERFORM 9900-FATAL-ERROR.
038800     OPEN INPUT  GDPDETL.
038900     IF GDPDETL-NOT-FOUND
039000         MOVE 'DATA-LOADER'            TO WS-ERROR-CATEGORY
039100         MOVE 'detail file not found (run GDPLOAD first)'
039200                                        TO WS-ERROR-MESSAGE
039300         PERFORM 9900-FATAL-ERROR.
039400     OPEN OUTPUT GDPRPT.
039500*---------------------------------------------------------------*
039600 1100-READ-CONFIG-RECORD.
039700*---------------------------------------------------------------*
039800     READ GDPCONF
039900         AT END
040000             MOVE 'CONFIG-LOADER'      TO WS-ERROR-CATEGORY
040100             MOVE 'configuration file is empty'
040200                                        TO WS-ERROR-MESSAGE
040300             PERFORM 9900-FATAL-ERROR.
040400*---------------------------------------------------------------*
040500 1200-VALIDATE-CONFIG-RECORD.
040600*---------------------------------------------------------------*
040700     MOVE SPACE TO WS-MISSING-KEY-TEXT.
040800     IF GC-REGION = SPACE
040900         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
041000                'region '              DELIMITED BY SIZE
041100             INTO WS-MISSING-KEY-TEXT
041200     END-IF.
041300     IF GC-YEAR = ZERO
041400         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
041500                'year '                DELIMITED BY SIZE
041600             INTO WS-MISSING-KEY-TEXT
041700     END-IF.
041800     IF GC-OPERATION = SPACE
041900         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
042000                'operation '           DELIMITED BY SIZE
042100             INTO WS-MISSING-KEY-TEXT
042200     END-IF.
042300     IF GC-OUTPUT = SPACE
042400         STRING WS-MISSING-KEY-TEXT DELIMITED BY SPACE
042500                'output '              DELIMITED BY SIZE
042600             INTO WS-MISSING-KEY-TEXT
042700     END-IF.
042800     IF WS-MISSING-KEY-TEXT NOT = SPACE
042900         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
043000         STRING 'missing required parameter(s): '
043100                 DELIMITED BY SIZE
043200                 WS-MISSING-KEY-TEXT   DELIMITED BY SIZE
043300             INTO WS-ERROR-MESSAGE
043400         PERFORM 9900-FATAL-ERROR
043500     END-IF.
043600     IF NOT GC-OPERATION-AVERAGE AND NOT GC-OPERATION-SUM
043700         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
043800         STRING 'invalid operation: ' DELIMITED BY SIZE
043900                 GC-OPERATION          DELIMITED BY SIZE
044000             INTO WS-ERROR-MESSAGE
044100         PERFORM 9900-FATAL-ERROR
044200     END-IF.
044300     IF NOT GC-OUTPUT-DASHBOARD AND NOT GC-OUTPUT-CONSOLE
044400         MOVE 'CONFIG-LOADER'          TO WS-ERROR-CATEGORY
044500         STRING 'invalid output: ' DELIMITED BY SIZE
044600                 GC-OUTPUT             DELIMITED BY SIZE
044700             INTO WS-ERROR-MESSAGE
044800         PERFORM 9900-FATAL-ERROR
044900     END-IF.
045000*---------------------------------------------------------------*
045100 2000-LOAD-DETAIL-TABLE.
045200*---------------------------------------------------------------*
045300     MOVE 0 TO WS-DETAIL-COUNT.
045400     PERFORM 8100-READ-GDPDETL-FILE.
045500     PERFORM 2010-STORE-ONE-DETAIL-RECORD
045600         UNTIL END-OF-DETAIL-FILE.
045700     IF WS-DETAIL-COUNT = 0
045800         MOVE 'PROCESSOR'              TO WS-ERROR-CATEGORY
045900         MOVE 'No detail records to process.'
046000                                        TO WS-ERROR-MESSAGE
046100         PERFORM 9900-FATAL-ERROR
046200     END-IF.
046300*---------------------------------------------------------------*
046400 2010-STORE-ONE-DETAIL-RECORD.
046500*---------------------------------------------------------------*
046600     ADD 1 TO WS-DETAIL-COUNT.
046700     MOVE GD-COUNTRY-NAME  TO DT-COUNTRY-NAME(WS-DETAIL-COUNT).
046800     MOVE GD-COUNTRY-CODE   TO DT-COUNTRY-CODE(WS-DETAIL-COUNT).
046900     MOVE GD-REGION          TO DT-REGION(WS-DETAIL-COUNT).
047000     MOVE GD-YEAR             TO DT-YEAR(WS-DETAIL-COUNT).
047100     MOVE GD-GDP-VALUE         TO DT-GDP-VALUE(WS-DETAIL-COUNT).
047200     IF GD-REGION = GC-REGION
047300         ADD 1 TO FILTERED-REGION-COUNT
047400     END-IF.
047500     IF GD-YEAR = GC-YEAR
047600         ADD 1 TO FILTERED-YEAR-COUNT
047700     END-IF.
047800     PERFORM 8100-READ-GDPDETL-FILE.
047900*---------------------------------------------------------------*
048000 2050-APPLY-OPERATION.
048100*---------------------------------------------------------------*
048200     IF WS-OP-COUNT = 0
048300         MOVE 0 TO WS-OP-RESULT
048400     ELSE
048500         IF GC-OPERATION-AVERAGE
048600             COMPUTE WS-OP-RESULT ROUNDED =
048700                 WS-OP-SUM / WS-OP-COUNT
048800         ELSE
048900             MOVE WS-OP-SUM TO WS-OP-RESULT
049000         END-IF
049100     END-IF.
049200*---------------------------------------------------------------*
049300 2100-COMPUTE-REGION-STAT.
049400*---------------------------------------------------------------*
049500     MOVE 0 TO WS-OP-SUM.
049600     MOVE 0 TO WS-OP-COUNT.
049700     SET DT-INDEX TO 1.
049800     PERFORM 2110-TEST-ONE-DETAIL-FOR-REGION
049900         UNTIL DT-INDEX > WS-DETAIL-COUNT.
050000     PERFORM 2050-APPLY-OPERATION.
050100     MOVE WS-OP-RESULT TO REGION-STAT.
050200*---------------------------------------------------------------*
050300 2110-TEST-ONE-DETAIL-FOR-REGION.
050400*---------------------------------------------------------------*
050500     IF DT-REGION(DT-INDEX) = GC-REGION
050600         ADD DT-GDP-VALUE(DT-INDEX) TO WS-OP-SUM
050700         ADD 1 TO WS-OP-COUNT
050800     END-IF.
050900     SET DT-INDEX UP BY 1.
051000*---------------------------------------------------------------*
051100 2200-BUILD-REGION-AGG-TABLE.
051200*---------------------------------------------------------------*
051300     MOVE 0 TO WS-REGION-COUNT.
051400     SET DT-INDEX TO 1.
051500     PERFORM 2210-ACCUMULATE-ONE-REGION
051600         UNTIL DT-INDEX > WS-DETAIL-COUNT.
051700     SET RG-INDEX TO 1.
051800     PERFORM 2220-APPLY-ONE-REGION-OPERATION
051900         UNTIL RG-INDEX > WS-REGION-COUNT.
052000     PERFORM 2230-SORT-REGION-AGG-DESCENDING.
052100*---------------------------------------------------------------*
052200 2210-ACCUMULATE-ONE-REGION.
052300*---------------------------------------------------------------*
052400     SET RG-INDEX TO 1.
052500     SEARCH REGION-TABLE
052600         AT END
052700             ADD 1 TO WS-REGION-COUNT
052800             SET RG-INDEX TO WS-REGION-COUNT
052900             MOVE DT-REGION(DT-INDEX)    TO RG-REGION(RG-INDEX)
053000             MOVE DT-GDP-VALUE(DT-INDEX)  TO RG-SUM(RG-INDEX)
053100             MOVE 1                        TO RG-COUNT(RG-INDEX)
053200         WHEN RG-REGION(RG-INDEX) = DT-REGION(DT-INDEX)
053300             ADD DT-GDP-VALUE(DT-INDEX)  TO RG-SUM(RG-INDEX)
053400             ADD 1                         TO RG-COUNT(RG-INDEX).
053500     SET DT-INDEX UP BY 1.
053600*---------------------------------------------------------------*
053700 2220-APPLY-ONE-REGION-OPERATION.
053800*---------------------------------------------------------------*
053900     MOVE RG-SUM(RG-INDEX)   TO WS-OP-SUM.
054000     MOVE RG-COUNT(RG-INDEX)  TO WS-OP-COUNT.
054100     PERFORM 2050-APPLY-OPERATION.
054200     MOVE WS-OP-RESULT TO RG-RESULT(RG-INDEX).
054300     SET RG-INDEX UP BY 1.
054400*---------------------------------------------------------------*
054500 2230-SORT-REGION-AGG-DESCENDING.
054600*---------------------------------------------------------------*
054700* CLASSIC BUBBLE SORT -- THE TABLE IS SMALL (ONE ENTRY PER
054800* CONTINENT), SO A PASS/SWAP LOOP IS PLENTY FAST AND NEEDS NO
054900* SORT VERB OR SECOND SD.
055000*---------------------------------------------------------------*
055100     IF WS-REGION-COUNT > 1
055200         SET WS-SWAP-MADE TO TRUE
055300         PERFORM 2231-ONE-REGION-BUBBLE-PASS
055400             UNTIL NOT WS-SWAP-MADE
055500     END-IF.
055600*---------------------------------------------------------------*
055700 2231-ONE-REGION-BUBBLE-PASS.
055800*---------------------------------------------------------------*
055900     SET WS-SWAP-MADE-SW TO 'N'.
056000     SET RG-INDEX TO 1.
056100     PERFORM 2232-COMPARE-ONE-REGION-PAIR
056200         UNTIL RG-INDEX > WS-REGION-COUNT - 1.
056300*---------------------------------------------------------------*
056400 2232-COMPARE-ONE-REGION-PAIR.
056500*---------------------------------------------------------------*
056600     IF RG-RESULT(RG-INDEX) < RG-RESULT(RG-INDEX + 1)
056700         MOVE REGION-TABLE(RG-INDEX)     TO REGION-TABLE-SAVE
056800         MOVE REGION-TABLE(RG-INDEX + 1)
056900                                 TO REGION-TABLE(RG-INDEX)
057000         MOVE REGION-TABLE-SAVE
057100                                 TO REGION-TABLE(RG-INDEX + 1)
057200         SET WS-SWAP-MADE TO TRUE
057300     END-IF.
057400     SET RG-INDEX UP BY 1.
057500*---------------------------------------------------------------*
057600 2300-BUILD-YEAR-AGG-TABLE.
057700*---------------------------------------------------------------*
057800     MOVE 0 TO WS-YEAR-COUNT.
057900     SET DT-INDEX TO 1.
058000     PERFORM 2310-ACCUMULATE-ONE-YEAR
058100         UNTIL DT-INDEX > WS-DETAIL-COUNT.
058200     SET YR-INDEX TO 1.
058300     PERFORM 2320-APPLY-ONE-YEAR-OPERATION
058400         UNTIL YR-INDEX > WS-YEAR-COUNT.
058500     PERFORM 2330-SORT-YEAR-TABLE-ASCENDING.
058600*---------------------------------------------------------------*
058700 2310-ACCUMULATE-ONE-YEAR.
058800*---------------------------------------------------------------*
058900     SET YR-INDEX TO 1.
059000     SEARCH YEAR-TABLE
059100         AT END
059200             ADD 1 TO WS-YEAR-COUNT
059300             SET YR-INDEX TO WS-YEAR-COUNT
059400             MOVE DT-YEAR(DT-INDEX)       TO YR-YEAR(YR-INDEX)
059500             MOVE DT-GDP-VALUE(DT-INDEX)   TO YR-SUM(YR-INDEX)
059600             MOVE 1                         TO YR-COUNT(YR-INDEX)
059700         WHEN YR-YEAR(YR-INDEX) = DT-YEAR(DT-INDEX)
059800             ADD DT-GDP-VALUE(DT-INDEX)   TO YR-SUM(YR-INDEX)
059900             ADD 1                          TO YR-COUNT(YR-INDEX).
060000     SET DT-INDEX UP BY 1.
060100*---------------------------------------------------------------*
060200 2320-APPLY-ONE-YEAR-OPERATION.
060300*---------------------------------------------------------------*
060400     MOVE YR-SUM(YR-INDEX)   TO WS-OP-SUM.
060500     MOVE YR-COUNT(YR-INDEX)  TO WS-OP-COUNT.
060600     PERFORM 2050-APPLY-OPERATION.
060700     MOVE WS-OP-RESULT TO YR-RESULT(YR-INDEX).
060800     SET YR-INDEX UP BY 1.
060900*---------------------------------------------------------------*
061000 2330-SORT-YEAR-TABLE-ASCENDING.
061100*---------------------------------------------------------------*
061200     IF WS-YEAR-COUNT > 1
061300         SET WS-SWAP-MADE TO TRUE
061400         PERFORM 2331-ONE-YEAR-BUBBLE-PASS
061500             UNTIL NOT WS-SWAP-MADE
061600     END-IF.
061700*---------------------------------------------------------------*
061800 2331-ONE-YEAR-BUBBLE-PASS.
061900*---------------------------------------------------------------*
062000     SET WS-SWAP-MADE-SW TO 'N'.
062100     SET YR-INDEX TO 1.
062200     PERFORM 2332-COMPARE-ONE-YEAR-PAIR
062300         UNTIL YR-INDEX > WS-YEAR-COUNT - 1.
062400*---------------------------------------------------------------*
062500 2332-COMPARE-ONE-YEAR-PAIR.
062600*---------------------------------------------------------------*
062700     IF YR-YEAR(YR-INDEX) > YR-YEAR(YR-INDEX + 1)
062800         MOVE YEAR-TABLE(YR-INDEX)       TO YEAR-TABLE-SAVE
062900         MOVE YEAR-TABLE(YR-INDEX + 1)
063000                                 TO YEAR-TABLE(YR-INDEX)
063100         MOVE YEAR-TABLE-SAVE
063200                                 TO YEAR-TABLE(YR-INDEX + 1)
063300         SET WS-SWAP-MADE TO TRUE
063400     END-IF.
063500     SET YR-INDEX UP BY 1.
063600*---------------------------------------------------------------*
063700 2400-BUILD-COUNTRY-YEAR-TABLE.
063800*---------------------------------------------------------------*
063900     MOVE 0 TO WS-CY-COUNT.
064000     SET DT-INDEX TO 1.
064100     PERFORM 2410-TEST-ONE-DETAIL-FOR-COUNTRY-YEAR
064200         UNTIL DT-INDEX > WS-DETAIL-COUNT.
064300*---------------------------------------------------------------*
064400 2410-TEST-ONE-DETAIL-FOR-COUNTRY-YEAR.
064500*---------------------------------------------------------------*
064600     IF DT-REGION(DT-INDEX) = GC-REGION
064700         AND DT-YEAR(DT-INDEX) = GC-YEAR
064800         PERFORM 2420-STORE-COUNTRY-YEAR-ENTRY
064900     END-IF.
065000     SET DT-INDEX UP BY 1.
065100*---------------------------------------------------------------*
065200 2420-STORE-COUNTRY-YEAR-ENTRY.
065300*---------------------------------------------------------------*
065400     SET CY-INDEX TO 1.
065500     IF WS-CY-COUNT = 0
065600         SET CY-INDEX TO 0
065700     ELSE
065800         SEARCH COUNTRY-YEAR-TABLE
065900             AT END
066000                 SET CY-INDEX TO 0
066100             WHEN CY-COUNTRY-NAME(CY-INDEX) =
066200                      DT-COUNTRY-NAME(DT-INDEX)
066300                 CONTINUE
066400         END-SEARCH
066500     END-IF.
066600     IF CY-INDEX = 0
066700         ADD 1 TO WS-CY-COUNT
066800         MOVE DT-COUNTRY-NAME(DT-INDEX) TO
066900              CY-COUNTRY-NAME(WS-CY-COUNT)
067000         MOVE DT-GDP-VALUE(DT-INDEX)     TO
067100              CY-GDP-VALUE(WS-CY-COUNT)
067200     ELSE
067300         MOVE DT-GDP-VALUE(DT-INDEX) TO CY-GDP-VALUE(CY-INDEX)
067400     END-IF.
067500*---------------------------------------------------------------*
067600 2500-RANK-TOP-COUNTRIES.                                         HNR-9207
067700*---------------------------------------------------------------*
067800     MOVE 0 TO WS-TOP5-COUNT.
067900     IF WS-CY-COUNT > 0
068000         SORT SORT-FILE
068100             ON DESCENDING KEY SR-GDP-VALUE                    SEQ-0721
068200             ON ASCENDING  KEY SR-SEQUENCE
068300             INPUT PROCEDURE IS 2510-RELEASE-COUNTRY-YEAR-ENTRIES
068400             OUTPUT PROCEDURE IS 2520-RETURN-TOP-FIVE
068500     END-IF.
068600*---------------------------------------------------------------*
068700 2510-RELEASE-COUNTRY-YEAR-ENTRIES SECTION.
068800*---------------------------------------------------------------*
068900     SET CY-INDEX TO 1.
069000     PERFORM 2511-RELEASE-ONE-ENTRY
069100         UNTIL CY-INDEX > WS-CY-COUNT.
069200 2510-DUMMY SECTION.
069300*---------------------------------------------------------------*
069400 2511-RELEASE-ONE-ENTRY.
069500*---------------------------------------------------------------*
069600     MOVE CY-COUNTRY-NAME(CY-INDEX) TO SR-COUNTRY-NAME.
069700     MOVE CY-GDP-VALUE(CY-INDEX)     TO SR-GDP-VALUE.
069800     MOVE CY-INDEX                    TO SR-SEQUENCE.          SEQ-0721
069900     RELEASE SORT-RECORD.
070000     SET CY-INDEX UP BY 1.
070100*---------------------------------------------------------------*
070200 2520-RETURN-TOP-FIVE SECTION.
070300*---------------------------------------------------------------*
070400     PERFORM 8200-RETURN-SORT-RECORD.
070500     PERFORM 2521-KEEP-ONE-TOP-ENTRY
070600         UNTIL SORT-END-OF-FILE OR WS-TOP5-COUNT = 5.
070700 2520-DUMMY SECTION.
070800*---------------------------------------------------------------*
070900 2521-KEEP-ONE-TOP-ENTRY.
071000*---------------------------------------------------------------*
071100     ADD 1 TO WS-TOP5-COUNT.
071200     MOVE SR-COUNTRY-NAME TO T5-COUNTRY-NAME(WS-TOP5-COUNT).
071300     MOVE SR-GDP-VALUE     TO T5-GDP-VALUE(WS-TOP5-COUNT).
071400     PERFORM 8200-RETURN-SORT-RECORD.
071500*---------------------------------------------------------------*
071600 2600-BUILD-REGION-TREND-TABLE.                                   CR-4471 
071700*---------------------------------------------------------------*
071800     MOVE 0 TO WS-TREND-COUNT.
071900     SET YR-INDEX TO 1.
072000     PERFORM 2610-ACCUMULATE-ONE-TREND-YEAR
072100         UNTIL YR-INDEX > WS-YEAR-COUNT.
072200*---------------------------------------------------------------*
072300 2610-ACCUMULATE-ONE-TREND-YEAR.
072400*---------------------------------------------------------------*
072500     MOVE 0 TO WS-OP-SUM.
072600     MOVE 0 TO WS-OP-COUNT.
072700     SET DT-INDEX TO 1.
072800     PERFORM 2611-TEST-ONE-DETAIL-FOR-TREND-YEAR
072900         UNTIL DT-INDEX > WS-DETAIL-COUNT.
073000     IF WS-OP-COUNT > 0
073100         PERFORM 2050-APPLY-OPERATION
073200         ADD 1 TO WS-TREND-COUNT
073300         MOVE YR-YEAR(YR-INDEX)    TO TR-YEAR(WS-TREND-COUNT)
073400         MOVE WS-OP-RESULT          TO TR-RESULT(WS-TREND-COUNT)
073500     END-IF.
073600     SET YR-INDEX UP BY 1.
073700*---------------------------------------------------------------*
073800 2611-TEST-ONE-DETAIL-FOR-TREND-YEAR.
073900*---------------------------------------------------------------*
074000     IF DT-REGION(DT-INDEX) = GC-REGION
074100         AND DT-YEAR(DT-INDEX) = YR-YEAR(YR-INDEX)
074200         ADD DT-GDP-VALUE(DT-INDEX) TO WS-OP-SUM
074300         ADD 1                       TO WS-OP-COUNT
074400     END-IF.
074500     SET DT-INDEX UP BY 1.
074600*---------------------------------------------------------------*
074700 3000-PRINT-REPORT.
074800*---------------------------------------------------------------*
074900     MOVE RULE-LINE TO NEXT-REPORT-LINE.
075000     PERFORM 9600-WRITE-PRINT-LINE.
075100     MOVE BANNER-LINE TO NEXT-REPORT-LINE.
075200     PERFORM 9600-WRITE-PRINT-LINE.
075300     MOVE RULE-LINE TO NEXT-REPORT-LINE.
075400     PERFORM 9600-WRITE-PRINT-LINE.
075500     PERFORM 3100-PRINT-CONFIG-ECHO.
075600     PERFORM 3200-PRINT-COVERAGE-BLOCK.
075700     PERFORM 3300-PRINT-REGION-STAT-LINE.
075800     PERFORM 3400-PRINT-REGION-WISE-BLOCK.
075900     PERFORM 3500-PRINT-TOP-COUNTRIES-BLOCK.
076000     PERFORM 3600-PRINT-TREND-BLOCK.
076100     PERFORM 3700-PRINT-CLOSING-RULE.
076200*---------------------------------------------------------------*
076300 3100-PRINT-CONFIG-ECHO.
076400*---------------------------------------------------------------*
076500     MOVE 'Region'               TO CL-LABEL.
076600     MOVE GC-REGION               TO CL-VALUE.
076700     MOVE CONFIG-LINE               TO NEXT-REPORT-LINE.
076800     PERFORM 9600-WRITE-PRINT-LINE.
076900     MOVE 'Year'                 TO CL-LABEL.
077000     MOVE SPACE TO CL-VALUE.
077100     MOVE GC-YEAR                 TO CL-VALUE(1:4).
077200     MOVE CONFIG-LINE               TO NEXT-REPORT-LINE.
077300     PERFORM 9600-WRITE-PRINT-LINE.
077400     MOVE 'Operation'            TO CL-LABEL.
077500     MOVE GC-OPERATION             TO WS-CAP-WORD.
077600     PERFORM 9500-CAPITALIZE-WORD.
077700     MOVE SPACE TO CL-VALUE.
077800     MOVE WS-CAP-RESULT             TO CL-VALUE(1:10).
077900     MOVE CONFIG-LINE               TO NEXT-REPORT-LINE.
078000     PERFORM 9600-WRITE-PRINT-LINE.
078100     MOVE 'Output'               TO CL-LABEL.
078200     MOVE GC-OUTPUT                TO WS-CAP-WORD.
078300     PERFORM 9500-CAPITALIZE-WORD.
078400     MOVE SPACE TO CL-VALUE.
078500     MOVE WS-CAP-RESULT             TO CL-VALUE(1:10).
078600     MOVE CONFIG-LINE               TO NEXT-REPORT-LINE.
078700     PERFORM 9600-WRITE-PRINT-LINE.
078800*---------------------------------------------------------------*
078900 3200-PRINT-COVERAGE-BLOCK.
079000*---------------------------------------------------------------*
079100     MOVE 'Records matching selected region'
079200                                   TO CV-LABEL.
079300     MOVE FILTERED-REGION-COUNT    TO CV-COUNT.
079400     MOVE COVERAGE-LINE             TO NEXT-REPORT-LINE.
079500     PERFORM 9600-WRITE-PRINT-LINE.
079600     MOVE 'Records matching selected year'
079700                                   TO CV-LABEL.
079800     MOVE FILTERED-YEAR-COUNT      TO CV-COUNT.
079900     MOVE COVERAGE-LINE             TO NEXT-REPORT-LINE.
080000     PERFORM 9600-WRITE-PRINT-LINE.
080100*---------------------------------------------------------------*
080200 3300-PRINT-REGION-STAT-LINE.
080300*---------------------------------------------------------------*
080400* "<OPERATION> GDP FOR '<REGION>' (<YEAR>)" -- LOWER-CASE 'FOR'   EMP-2203
080500* AND THE REGION IN QUOTES, PER THE ANALYSIS STANDARD.  EACH OF   EMP-2203
080600* WS-CAP-RESULT AND GC-REGION IS RIGHT-PADDED WITH SPACES, SO     EMP-2203
080700* 9420-FIND-HEADING-LENGTH MEASURES THE REAL LENGTH OF EACH       EMP-2203
080800* BEFORE THE STRING IS BUILT.                                     EMP-2203
080900     MOVE GC-OPERATION  TO WS-CAP-WORD.
081000     PERFORM 9500-CAPITALIZE-WORD.
081100     MOVE WS-CAP-RESULT        TO WS-HDG-SCAN-TEXT.
081200     PERFORM 9420-FIND-HEADING-LENGTH.
081300     MOVE SPACE TO SH-TEXT.
081400     MOVE 1 TO WS-HDG-PTR.
081500     STRING WS-HDG-SCAN-TEXT(1:WS-HDG-SCAN-LEN) DELIMITED BY SIZE
081600            ' GDP for '                          DELIMITED BY SIZE
081700            QUOTE                                DELIMITED BY SIZE
081800         INTO SH-TEXT
081900         WITH POINTER WS-HDG-PTR.
082000     MOVE GC-REGION            TO WS-HDG-SCAN-TEXT.
082100     PERFORM 9420-FIND-HEADING-LENGTH.
082200     STRING WS-HDG-SCAN-TEXT(1:WS-HDG-SCAN-LEN) DELIMITED BY SIZE
082300            QUOTE                         DELIMITED BY SIZE
082400            ' ('                          DELIMITED BY SIZE
082500            GC-YEAR                       DELIMITED BY SIZE
082600            ')'                           DELIMITED BY SIZE
082700         INTO SH-TEXT
082800         WITH POINTER WS-HDG-PTR.
082900     MOVE STAT-HEADING-LINE  TO NEXT-REPORT-LINE.
083000     PERFORM 9600-WRITE-PRINT-LINE.
083100     MOVE REGION-STAT  TO WS-FMT-VALUE.
083200     PERFORM 9300-FORMAT-GDP-AMOUNT.
083300     MOVE WS-FMT-TEXT    TO SV-VALUE.
083400     MOVE STAT-VALUE-LINE  TO NEXT-REPORT-LINE.
083500     PERFORM 9600-WRITE-PRINT-LINE.
083600*---------------------------------------------------------------*
083700 3400-PRINT-REGION-WISE-BLOCK.
083800*---------------------------------------------------------------*
083900     MOVE GC-OPERATION TO WS-CAP-WORD.
084000     PERFORM 9500-CAPITALIZE-WORD.
084100     MOVE SPACE TO SL-TEXT.
084200     STRING 'Region-wise ' DELIMITED BY SIZE
084300            WS-CAP-RESULT  DELIMITED BY SPACE
084400            ' GDP'         DELIMITED BY SIZE
084500         INTO SL-TEXT.
084600     MOVE SECTION-HEADING-LINE TO NEXT-REPORT-LINE.
084700     PERFORM 9600-WRITE-PRINT-LINE.
084800     SET RG-INDEX TO 1.
084900     PERFORM 3410-PRINT-ONE-REGION-LINE
085000         UNTIL RG-INDEX > WS-REGION-COUNT.
085100*---------------------------------------------------------------*
085200 3410-PRINT-ONE-REGION-LINE.
085300*---------------------------------------------------------------*
085400     MOVE RG-REGION(RG-INDEX)  TO NV-NAME.
085500     MOVE RG-RESULT(RG-INDEX)   TO WS-FMT-VALUE.
085600     PERFORM 9300-FORMAT-GDP-AMOUNT.
085700     MOVE WS-FMT-TEXT             TO NV-VALUE.
085800     MOVE NAME-VALUE-LINE           TO NEXT-REPORT-LINE.
085900     PERFORM 9600-WRITE-PRINT-LINE.
086000     SET RG-INDEX UP BY 1.
086100*---------------------------------------------------------------*
086200 3500-PRINT-TOP-COUNTRIES-BLOCK.
086300*---------------------------------------------------------------*
086400     MOVE SPACE TO SL-TEXT.
086500     STRING 'Top Countries in ' DELIMITED BY SIZE
086600            GC-REGION            DELIMITED BY SPACE
086700            ' ('                 DELIMITED BY SIZE
086800            GC-YEAR               DELIMITED BY SIZE
086900            ')'                   DELIMITED BY SIZE
087000         INTO SL-TEXT.
087100     MOVE SECTION-HEADING-LINE TO NEXT-REPORT-LINE.
087200     PERFORM 9600-WRITE-PRINT-LINE.
087300     SET T5-INDEX TO 1.
087400     PERFORM 3510-PRINT-ONE-TOP-COUNTRY-LINE
087500         UNTIL T5-INDEX > WS-TOP5-COUNT.
087600*---------------------------------------------------------------*
087700 3510-PRINT-ONE-TOP-COUNTRY-LINE.
087800*---------------------------------------------------------------*
087900     MOVE T5-COUNTRY-NAME(T5-INDEX) TO NV-NAME.
088000     MOVE T5-GDP-VALUE(T5-INDEX)     TO WS-FMT-VALUE.
088100     PERFORM 9300-FORMAT-GDP-AMOUNT.
088200     MOVE WS-FMT-TEXT                 TO NV-VALUE.
088300     MOVE NAME-VALUE-LINE               TO NEXT-REPORT-LINE.
088400     PERFORM 9600-WRITE-PRINT-LINE.
088500     SET T5-INDEX UP BY 1.
088600*---------------------------------------------------------------*
088700 3600-PRINT-TREND-BLOCK.                                          CR-4471 
088800*---------------------------------------------------------------*
088900     MOVE SPACE TO SL-TEXT.
089000     STRING GC-REGION          DELIMITED BY SPACE
089100            ' GDP Trend (Recent Years)' DELIMITED BY SIZE
089200         INTO SL-TEXT.
089300     MOVE SECTION-HEADING-LINE TO NEXT-REPORT-LINE.
089400     PERFORM 9600-WRITE-PRINT-LINE.
089500     IF WS-TREND-COUNT > 10
089600         COMPUTE TR-INDEX = WS-TREND-COUNT - 9
089700     ELSE
089800         MOVE 1 TO TR-INDEX
089900     END-IF.
090000     PERFORM 3610-PRINT-ONE-TREND-LINE
090100         UNTIL TR-INDEX > WS-TREND-COUNT.
090200*---------------------------------------------------------------*
090300 3610-PRINT-ONE-TREND-LINE.
090400*---------------------------------------------------------------*
090500     MOVE TR-YEAR(TR-INDEX)   TO TL-YEAR.
090600     MOVE TR-RESULT(TR-INDEX)  TO WS-FMT-VALUE.
090700     PERFORM 9300-FORMAT-GDP-AMOUNT.
090800     MOVE WS-FMT-TEXT            TO TL-VALUE.
090900     MOVE TREND-LINE               TO NEXT-REPORT-LINE.
091000     PERFORM 9600-WRITE-PRINT-LINE.
091100     SET TR-INDEX UP BY 1.
091200*---------------------------------------------------------------*
091300 3700-PRINT-CLOSING-RULE.
091400*---------------------------------------------------------------*
091500     MOVE RULE-LINE TO NEXT-REPORT-LINE.
091600     PERFORM 9600-WRITE-PRINT-LINE.
091700*---------------------------------------------------------------*
091800 4000-CLOSE-FILES.
091900*---------------------------------------------------------------*
092000     CLOSE GDPCONF
092100           GDPDETL
092200           GDPRPT.
092300*---------------------------------------------------------------*
092400 8100-READ-GDPDETL-FILE.
092500*---------------------------------------------------------------*
092600     READ GDPDETL
092700         AT END
092800             SET END-OF-DETAIL-FILE TO TRUE.
092900*---------------------------------------------------------------*
093000 8200-RETURN-SORT-RECORD.
093100*---------------------------------------------------------------*
093200     RETURN SORT-FILE
093300         AT END SET SORT-END-OF-FILE TO TRUE.
093400*---------------------------------------------------------------*
093500* SHARED GDP-FORMATTING PARAGRAPH.  NO INTRINSIC FUNCTION IS
093600* USED -- ABS IS DONE WITH AN IF, THE T/B/M TEST IS A SIMPLE
093700* THRESHOLD LADDER, AND THE FLOATING-SIGN EDIT FIELD IS TRIMMED
093800* BY THE SAME LEFT-TRIM PARAGRAPH AS EVERYTHING ELSE.
093900*---------------------------------------------------------------*
094000 9300-FORMAT-GDP-AMOUNT.
094100*---------------------------------------------------------------*
094200     IF WS-FMT-VALUE < 0
094300         COMPUTE WS-FMT-ABS = WS-FMT-VALUE * -1
094400     ELSE
094500         MOVE WS-FMT-VALUE TO WS-FMT-ABS
094600     END-IF.
094700     IF WS-FMT-ABS >= 1000000000000
094800         COMPUTE WS-FMT-SCALED ROUNDED =
094900             WS-FMT-VALUE / 1000000000000
095000         MOVE 'T' TO WS-FMT-SUFFIX
095100     ELSE
095200         IF WS-FMT-ABS >= 1000000000
095300             COMPUTE WS-FMT-SCALED ROUNDED =
095400                 WS-FMT-VALUE / 1000000000
095500             MOVE 'B' TO WS-FMT-SUFFIX
095600         ELSE
095700             IF WS-FMT-ABS >= 1000000
095800                 COMPUTE WS-FMT-SCALED ROUNDED =
095900                     WS-FMT-VALUE / 1000000
096000                 MOVE 'M' TO WS-FMT-SUFFIX
096100             ELSE
096200                 MOVE WS-FMT-VALUE TO WS-FMT-SCALED
096300                 MOVE SPACE TO WS-FMT-SUFFIX
096400             END-IF
096500         END-IF
096600     END-IF.
096700     MOVE WS-FMT-SCALED TO WS-FMT-EDIT.
096800     MOVE SPACE TO WS-TRIM-WORK.
096900     MOVE WS-FMT-EDIT TO WS-TRIM-WORK(1:11).
097000     PERFORM 9400-TRIM-LEADING-SPACES-FMT.
097100     MOVE WS-TRIM-RESULT(1:11) TO WS-FMT-TRIMMED.
097200     MOVE SPACE TO WS-FMT-TEXT.
097300     STRING '$'             DELIMITED BY SIZE
097400            WS-FMT-TRIMMED   DELIMITED BY SPACE
097500            WS-FMT-SUFFIX     DELIMITED BY SIZE
097600         INTO WS-FMT-TEXT.
097700*---------------------------------------------------------------*
097800 9400-TRIM-LEADING-SPACES-FMT.
097900*---------------------------------------------------------------*
098000     MOVE 1 TO WS-TRIM-INDEX.
098100     PERFORM 9401-BUMP-TRIM-INDEX
098200         UNTIL WS-TRIM-WORK(WS-TRIM-INDEX:1) NOT = SPACE.
098300     IF WS-TRIM-INDEX > 50
098400         MOVE SPACE TO WS-TRIM-RESULT
098500     ELSE
098600         MOVE WS-TRIM-WORK(WS-TRIM-INDEX:) TO WS-TRIM-RESULT
098700     END-IF.
098800*---------------------------------------------------------------*
098900 9401-BUMP-TRIM-INDEX.
099000*---------------------------------------------------------------*
099100     ADD 1 TO WS-TRIM-INDEX.
099200*---------------------------------------------------------------*
099300* LENGTH-OF-THE-SIGNIFICANT-TEXT PARAGRAPH FOR THE STAT HEADING   EMP-2203
099400* LINE.  BACKS DOWN FROM THE FULL FIELD WIDTH RATHER THAN         EMP-2203
099500* STOPPING AT THE FIRST BLANK, SO A TWO-WORD REGION NAME SUCH AS  EMP-2203
099600* 'SOUTH AMERICA' KEEPS ITS INTERNAL BLANK.                       EMP-2203
099700*---------------------------------------------------------------*
099800 9420-FIND-HEADING-LENGTH.
099900*---------------------------------------------------------------*
100000     MOVE 30 TO WS-HDG-SCAN-LEN.
100100     PERFORM 9421-BACK-UP-HEADING-LEN
100200         UNTIL WS-HDG-SCAN-LEN = 0
100300         OR WS-HDG-SCAN-TEXT(WS-HDG-SCAN-LEN:1) NOT = SPACE.
100400*---------------------------------------------------------------*
100500 9421-BACK-UP-HEADING-LEN.
100600*---------------------------------------------------------------*
100700     SUBTRACT 1 FROM WS-HDG-SCAN-LEN.
100800*---------------------------------------------------------------*
100900* SHARED CAPITALIZE PARAGRAPH -- FIRST LETTER ONLY, REMAINDER
101000* LEFT AS READ FROM THE CONTROL CARD.
101100*---------------------------------------------------------------*
101200 9500-CAPITALIZE-WORD.
101300*---------------------------------------------------------------*
101400     MOVE WS-CAP-WORD TO WS-CAP-RESULT.
101500     MOVE 1 TO WS-ALPHA-POS.
101600     PERFORM 9510-SCAN-LOWER-ALPHA
101700         UNTIL WS-ALPHA-POS > 26
101800         OR WS-LOWER-ALPHA(WS-ALPHA-POS:1) = WS-CAP-WORD(1:1).
101900     IF WS-ALPHA-POS <= 26
102000         MOVE WS-UPPER-ALPHA(WS-ALPHA-POS:1) TO WS-CAP-RESULT(1:1)
102100     END-IF.
102200*---------------------------------------------------------------*
102300 9510-SCAN-LOWER-ALPHA.
102400*---------------------------------------------------------------*
102500     ADD 1 TO WS-ALPHA-POS.
102600*---------------------------------------------------------------*
102700 9600-WRITE-PRINT-LINE.
102800*---------------------------------------------------------------*
102900     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
103000     WRITE GDPRPT-RECORD
103100         AFTER ADVANCING 1 LINE.
103200     MOVE SPACE TO NEXT-REPORT-LINE.
103300*---------------------------------------------------------------*
103400 9900-FATAL-ERROR.
103500*---------------------------------------------------------------*
103600     DISPLAY '================================================'.
103700     DISPLAY 'ERROR: ' WS-ERROR-CATEGORY ': ' WS-ERROR-MESSAGE.
103800     DISPLAY 'RUN DATE: ' WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/'
103900             WS-RUN-DATE-CENTURY.
104000     DISPLAY '================================================'.
104100     CLOSE GDPCONF GDPDETL GDPRPT.
104200     MOVE 16 TO RETURN-CODE.
104300     STOP RUN.
